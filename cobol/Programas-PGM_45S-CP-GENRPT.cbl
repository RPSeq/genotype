000010******************************************************************
000020*    LAYOUT DE SALIDA - LISTADO DE RESULTADOS DE GENOTIPADO     *
000030*    REGISTRO DE 80 BYTES, UNO POR LINEA DE REPORTE             *
000040******************************************************************
000050*    BLOQUE POR EXPERIMENTO:
000060*       MUT COUNT: <n>
000070*       NORM COUNT: <n>
000080*       <id>,<MUT/NORM>            (UNA POR MUESTRA, ASCENDENTE)
000090*       <RENGLON EN BLANCO>
000100*    O, SI EL EXPERIMENTO NO RESUELVE:
000110*       NONUNIQUE  O  INCONSISTENT
000120*       <RENGLON EN BLANCO>
000130******************************************************************
000140 01  WS-RPT-MUT-LINE.
000150     03  WS-RPT-MUT-LIT          PIC X(11)  VALUE 'MUT COUNT: '.
000160     03  WS-RPT-MUT-VAL          PIC X(03)  VALUE SPACES.
000170     03  FILLER                 PIC X(66)  VALUE SPACES.
000180*
000190 01  WS-RPT-NORM-LINE.
000200     03  WS-RPT-NORM-LIT         PIC X(12)  VALUE 'NORM COUNT: '.
000210     03  WS-RPT-NORM-VAL         PIC X(03)  VALUE SPACES.
000220     03  FILLER                 PIC X(65)  VALUE SPACES.
000230*
000240*    RENGLON DE LLAMADA POR MUESTRA: ID TAL CUAL SE LEYO,
000250*    SEPARADO POR COMA DEL CODIGO MUT/NORM, SIN RELLENO ENTRE
000260*    AMBOS (VER 5600-ESCRIBE-LLAMADA EN EL PROGRAMA PRINCIPAL).
000270 01  WS-RPT-CALL-LINE.
000280     03  WS-RPT-ID               PIC X(04)  VALUE SPACES.
000290     03  WS-RPT-COMMA            PIC X(01)  VALUE ','.
000300     03  WS-RPT-CODE             PIC X(04)  VALUE SPACES.
000310     03  FILLER                 PIC X(71)  VALUE SPACES.
000320*    VISTA PLANA DEL RENGLON DE LLAMADA, USADA PARA ARMAR LA
000330*    LINEA CON STRING SIN TOCAR LOS CAMPOS POR SEPARADO.
000340 01  WS-RPT-CALL-ALT REDEFINES WS-RPT-CALL-LINE.
000350     03  WS-RPT-CALL-FLAT        PIC X(80).
000360*
000370 01  WS-RPT-FAIL-LINE.
000380     03  WS-RPT-FAIL-COD         PIC X(12)  VALUE SPACES.
000390     03  FILLER                 PIC X(68)  VALUE SPACES.
000400*
000410 01  WS-RPT-BLANK-LINE           PIC X(80)  VALUE SPACES.
000420******************************************************************
000430*    CANTIDAD DE COLUMNAS DE ESTE LISTADO: 80                   *
000440******************************************************************
