000010*////////////////// (EXPTAB) //////////////////////////////////
000020**************************************
000030*    TABLAS DE TRABAJO DEL EXPERIMENTO *
000040*    MOTOR DE REGLAS POR ELIMINACION DE CONJUNTOS
000050**************************************
000060*    ESTAS TABLAS SE LIMPIAN (CONTADORES A CERO, ESTADO A
000070*    'O') AL COMENZAR CADA EXPERIMENTO NUEVO. NO SE BORRA EL
000080*    CONTENIDO DE LAS OCURRENCIAS PORQUE EL ACCESO SIEMPRE
000090*    ESTA CONTROLADO POR EL CONTADOR CORRESPONDIENTE.
000100*
000110*    COTAS (VER ESPECIFICACION DEL LABORATORIO):
000120*       HASTA 50 TESTS POR EXPERIMENTO
000130*       HASTA 20 MUESTRAS POR TEST
000140*       HASTA 200 MUESTRAS DISTINTAS POR EXPERIMENTO
000150*       ID DE MUESTRA NUMERICO 0-9999
000160**************************************
000170*
000180*    TABLA 1 - TESTS LEIDOS DEL EXPERIMENTO EN CURSO, EN EL
000190*              ORDEN DE ENTRADA (CADA RENGLON NO BLANCO ES UN
000200*              TEST).
000210 01  WS-TEST-TABLA.
000220     03  WS-TEST-CANT            PIC 9(02)  USAGE COMP.
000230     03  WS-TEST-REG OCCURS 50 TIMES
000240                     INDEXED BY IX-TEST.
000250         05  WS-TEST-ESTADO      PIC X(04).
000260         05  WS-TEST-SAMP-CANT   PIC 9(02)  USAGE COMP.
000270         05  WS-TEST-SAMP OCCURS 20 TIMES                         SOL0255 
000280                         INDEXED BY IX-TSAMP.
000290             07  WS-TEST-SAMP-TXT    PIC X(04).
000300             07  WS-TEST-SAMP-NUM    PIC 9(04) USAGE COMP.
000310         05  WS-TEST-POOL-IX     PIC 9(02)  USAGE COMP.
000320         05  FILLER              PIC X(02).
000330*
000340*    TABLA 2 - CONJUNTO TODAS-LAS-MUESTRAS DEL EXPERIMENTO
000350*              (UNION DE TODO LO VISTO, SIN DUPLICADOS).
000360 01  WS-ALL-TABLA.
000370     03  WS-ALL-CANT             PIC 9(03)  USAGE COMP.
000380     03  WS-ALL-REG OCCURS 200 TIMES
000390                    INDEXED BY IX-ALL.
000400         05  WS-ALL-TXT          PIC X(04).
000410         05  WS-ALL-NUM          PIC 9(04)  USAGE COMP.
000420         05  FILLER              PIC X(02).
000430*
000440*    TABLA 3 - CONJUNTO MUESTRAS-NORMALES (UNION DE TODOS LOS
000450*              POOLS NORM, SIN DUPLICADOS).
000460 01  WS-NORM-TABLA.
000470     03  WS-NORM-CANT            PIC 9(03)  USAGE COMP.
000480     03  WS-NORM-REG OCCURS 200 TIMES
000490                     INDEXED BY IX-NORM.
000500         05  WS-NORM-TXT         PIC X(04).
000510         05  WS-NORM-NUM         PIC 9(04)  USAGE COMP.
000520         05  FILLER              PIC X(02).
000530*
000540*    TABLA 4 - POOLS MUTANTES, UNO POR CADA TEST CON ESTADO
000550*              'MUT', EN ORDEN DE ENTRADA. WS-POOL-RESTANTE Y
000560*              WS-POOL-BAJA(*) SE RECALCULAN EN EL FILTRADO
000570*              POR ELIMINACION NORMAL (REGLA R2).
000580 01  WS-POOL-TABLA.
000590     03  WS-POOL-CANT            PIC 9(02)  USAGE COMP.
000600     03  WS-POOL-REG OCCURS 50 TIMES
000610                     INDEXED BY IX-POOL.
000620         05  WS-POOL-TOTAL       PIC 9(02)  USAGE COMP.
000630         05  WS-POOL-RESTANTE    PIC 9(02)  USAGE COMP.
000640         05  WS-POOL-MIEMBRO OCCURS 20 TIMES
000650                            INDEXED BY IX-PMIEM.
000660             07  WS-POOL-TXT     PIC X(04).
000670             07  WS-POOL-NUM     PIC 9(04) USAGE COMP.
000680             07  WS-POOL-BAJA    PIC X(01) VALUE 'N'.
000690                 88  WS-POOL-ELIMINADO      VALUE 'S'.
000700                 88  WS-POOL-VIGENTE        VALUE 'N'.
000710         05  FILLER              PIC X(02).
000720*
000730*    TABLA 5 - MUTANTES UNICOS DEDUCIDOS (REGLA R3), UN
000740*              ID POR CADA POOL FILTRADO QUE QUEDO CON 1 SOLO
000750*              MIEMBRO.
000760 01  WS-SMUT-TABLA.
000770     03  WS-SMUT-CANT            PIC 9(03)  USAGE COMP.
000780     03  WS-SMUT-REG OCCURS 50 TIMES
000790                     INDEXED BY IX-SMUT.
000800         05  WS-SMUT-TXT         PIC X(04).
000810         05  WS-SMUT-NUM         PIC 9(04)  USAGE COMP.
000820         05  FILLER              PIC X(02).
000830*
000840*    TABLA 6 - LISTA COMBINADA DE LLAMADAS A IMPRIMIR
000850*              (MUTANTES UNICOS + NORMALES), ORDENADA POR
000860*              WS-CALL-NUM ASCENDENTE ANTES DE ESCRIBIR
000870*              (REGLA R6).
000880 01  WS-CALL-TABLA.
000890     03  WS-CALL-CANT            PIC 9(03)  USAGE COMP.
000900     03  WS-CALL-REG OCCURS 200 TIMES
000910                     INDEXED BY IX-CALL.
000920         05  WS-CALL-TXT         PIC X(04).
000930         05  WS-CALL-NUM         PIC 9(04)  USAGE COMP.
000940         05  WS-CALL-COD         PIC X(04).
000950         05  FILLER              PIC X(02).
000960*
000970*    RESULTADO DEL MOTOR DE REGLAS PARA EL EXPERIMENTO ACTUAL.
000980 01  WS-EXP-STATUS.
000990     03  WS-EXP-COD              PIC X(01)  VALUE 'O'.
001000         88  WS-EXP-OK                   VALUE 'O'.
001010         88  WS-EXP-NOUNICO              VALUE 'U'.
001020         88  WS-EXP-INCONSIST            VALUE 'I'.
001030     03  FILLER                  PIC X(09) VALUE SPACES.
001040*//////////////////////////////////////////////////////////////
