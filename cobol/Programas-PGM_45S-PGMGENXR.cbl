000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMGENXR.
000030 AUTHOR. M FERRARI.
000040 INSTALLATION. LABORATORIO DE GENETICA - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN. 14/03/1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - CONFIDENCIAL.
000080
000090*****************************************************************
000100*    PGMGENXR  -  PROCESO DE GENOTIPADO MULTIPLEXADO           *
000110*    =================================================         *
000120*  ESTE PROGRAMA RESUELVE, POR ELIMINACION DE CONJUNTOS, EL     *
000130*  GENOTIPO (MUTANTE O NORMAL) DE CADA MUESTRA INDIVIDUAL A     *
000140*  PARTIR DE LOS TESTS DE "POOLS" (MEZCLAS) DE UN EXPERIMENTO.  *
000150*  EL ARCHIVO DE ENTRADA TRAE VARIOS EXPERIMENTOS, CADA UNO     *
000160*  FORMADO POR UNO O MAS RENGLONES DE TEST (ESTADO + MUESTRAS)  *
000170*  Y SEPARADOS ENTRE SI POR UN RENGLON EN BLANCO.               *
000180*  - LEER LOS TESTS DEL EXPERIMENTO EN CURSO.                   *
000190*  - ARMAR LOS CONJUNTOS TODAS/NORMALES/POOLS-MUTANTES.         *
000200*  - FILTRAR CADA POOL MUTANTE CONTRA EL CONJUNTO DE NORMALES.  *
000210*  - DEDUCIR MUTANTES UNICOS (POOL QUE QUEDA CON 1 MIEMBRO).    *
000220*  - VALIDAR UNICIDAD Y CONSISTENCIA DEL EXPERIMENTO.           *
000230*  - EMITIR EL BLOQUE DE RESULTADOS O EL CODIGO DE FALLA.       *
000240*****************************************************************
000250*    HISTORIAL DE CAMBIOS                                      *
000260*    ---------------------                                    *
000270*    14/03/1989 MFG SOLICITUD 0231 - ALTA DEL PROGRAMA.        *
000280*    02/05/1989 MFG SOLICITUD 0255 - CORRIGE TOPE DE 20        *
000290*               MUESTRAS POR TEST (ESTABA EN 10).              *
000300*    19/11/1990 RHQ SOLICITUD 0410 - AGREGA CONTROL DE         *
000310*               CONSISTENCIA (POOL MUTANTE VACIO) QUE FALTABA. *
000320*    07/08/1992 RHQ SOLICITUD 0512 - EL CORTE DE EXPERIMENTO   *
000330*               POR RENGLON EN BLANCO NO PROCESABA EL ULTIMO   *
000340*               EXPERIMENTO CUANDO EL ARCHIVO NO TERMINABA CON *
000350*               BLANCO. SE AGREGA WS-PEND-FLAG.                *
000360*    23/02/1994 DSS SOLICITUD 0633 - LA IMPRESION DE LA        *
000370*               MUESTRA PERDIA LOS CEROS A LA IZQUIERDA DEL    *
000380*               ID LEIDO (EJ. '007' SALIA '7'). SE CORRIGE     *
000390*               PARA EMITIR EL ID TAL CUAL FUE LEIDO.          *
000400*    11/05/1996 DSS SOLICITUD 0701 - ORDENA LAS LLAMADAS DE    *
000410*               SALIDA POR ID NUMERICO ASCENDENTE.             *
000420*    30/09/1998 AAP SOLICITUD 0812 - REVISION DE FECHAS Y2K.   *
000430*               NO SE ENCONTRARON CAMPOS DE FECHA EN USO.      *
000440*    18/01/1999 AAP SOLICITUD 0812 - CIERRE DE REVISION Y2K.   *
000450*               SIN OBSERVACIONES PENDIENTES PARA ESTE PGM.    *
000460*    25/06/2001 LBV SOLICITUD 0944 - UN EXPERIMENTO CON        *
000470*               EMPATE NOUNICO/INCONSISTENT DEBE REPORTAR      *
000480*               NONUNIQUE. SE REORDENA LA SECUENCIA DE         *
000490*               VALIDACIONES.                                 *
000500*    14/02/2003 LBV SOLICITUD 1021 - EL RENGLON EN BLANCO SIN  *
000510*               TESTS PREVIOS DEBE IGUAL EMITIR EL BLOQUE      *
000520*               (CONTADORES EN CERO). SE SACA EL GUARD QUE LO  *
000530*               OMITIA.                                       *
000540*****************************************************************
000550
000560*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650
000660     SELECT ENTRADA ASSIGN DDENTRA
000670     FILE STATUS IS FS-ENT.
000680
000690     SELECT LISTADO ASSIGN DDLISTA
000700     FILE STATUS IS FS-LISTADO.
000710
000720*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000730 DATA DIVISION.
000740 FILE SECTION.
000750
000760 FD  ENTRADA
000770     BLOCK CONTAINS 0 RECORDS
000780     RECORDING MODE IS F.
000790 01  REG-ENTRADA                PIC X(200).
000800
000810 FD  LISTADO
000820     BLOCK CONTAINS 0 RECORDS
000830     RECORDING MODE IS F.
000840 01  REG-SALIDA                 PIC X(80).
000850
000860
000870 WORKING-STORAGE SECTION.
000880*========================*
000890*----  ARCHIVOS  ------------------------------------------------
000900 77  FS-ENT                PIC XX            VALUE SPACES.
000910 77  FS-LISTADO            PIC XX            VALUE SPACES.
000920
000930 77  WS-STATUS-FIN         PIC X             VALUE 'N'.
000940     88  WS-FIN-LECTURA                      VALUE 'Y'.
000950     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
000960
000970*----  SWITCH DE EXPERIMENTO PENDIENTE DE PROCESAR (SOL. 0512) --
000980 77  WS-PEND-FLAG          PIC X             VALUE 'N'.           SOL0512 
000990     88  WS-CON-PENDIENTE                    VALUE 'S'.
001000     88  WS-SIN-PENDIENTE                    VALUE 'N'.
001010
001020*----  CONTADORES GENERALES  --------------------------------
001030 77  WS-LINEAS-LEIDAS      PIC 9(07) USAGE COMP   VALUE ZERO.
001040 77  WS-EXPER-CANT         PIC 9(05) USAGE COMP   VALUE ZERO.
001050
001060*----  DESARME DEL RENGLON POR COMAS  ------------------------
001070 77  WS-PARSE-PTR          PIC 9(03) USAGE COMP.
001080 77  WS-PARSE-CNT          PIC 9(02) USAGE COMP.
001090 77  WS-PARSE-IX           PIC 9(02) USAGE COMP.
001100 77  WS-PARSE-CAMPO        PIC X(04).
001110
001120*----  CONVERSION TEXTO-A-NUMERICO DEL ID DE MUESTRA  ---------
001130 77  WS-SAMPLE-TXT         PIC X(04).
001140 77  WS-SAMPLE-JUST        PIC X(04) JUSTIFIED RIGHT.
001150 77  WS-SAMPLE-NUM         PIC 9(04) USAGE COMP.
001160
001170*----  BUSQUEDA LINEAL (ALTA-SI-NO-EXISTE) EN LAS TABLAS  -----
001180 77  WS-BUSCA-NUM          PIC 9(04) USAGE COMP.
001190 77  WS-PB-ENCONTRADO      PIC X.
001200     88  WS-PB-SI                            VALUE 'S'.
001210     88  WS-PB-NO                             VALUE 'N'.
001220
001230*----  UNION NORMALES / UNICOS PARA LA REGLA R4  --------------
001240 77  WS-UNION-CANT         PIC 9(03) USAGE COMP.
001250
001260*----  FORMATO DE CONTADOR SIN CEROS A LA IZQUIERDA  -----------
001270 77  WS-FMT-NUM            PIC 9(03) USAGE COMP.
001280 01  WS-FMT-AREA.
001290     03  WS-FMT-ZPAD       PIC 9(03).
001300 01  WS-FMT-AREA-ALT REDEFINES WS-FMT-AREA.
001310     03  WS-FMT-D1         PIC 9(01).
001320     03  WS-FMT-D2         PIC 9(01).
001330     03  WS-FMT-D3         PIC 9(01).
001340 77  WS-FMT-TXT            PIC X(03).
001350
001360*----  ORDENAMIENTO DE LA TABLA DE LLAMADAS (REGLA R6)  --------
001370 77  WS-ORD-I              PIC 9(03) USAGE COMP.
001380 77  WS-ORD-J              PIC 9(03) USAGE COMP.
001390 77  WS-ORD-LIMIT          PIC 9(03) USAGE COMP.
001400 77  WS-ORD-TEMP-TXT       PIC X(04).
001410 77  WS-ORD-TEMP-NUM       PIC 9(04) USAGE COMP.
001420 77  WS-ORD-TEMP-COD       PIC X(04).
001430
001440*//////////////////////////////////////////////////////////////
001450*     COPY POOLREG.
001460 01  WS-REG-LINEA                PIC X(200)  VALUE SPACES.
001470 01  WS-REG-LINEA-ALT REDEFINES WS-REG-LINEA.
001480     03  WS-LINEA-ESTADO-PEEK    PIC X(04).
001490     03  FILLER                  PIC X(196).
001500*//////////////////////////////////////////////////////////////
001510
001520*//////////////////////////////////////////////////////////////
001530*     COPY EXPTAB.
001540 01  WS-TEST-TABLA.
001550     03  WS-TEST-CANT            PIC 9(02)  USAGE COMP.
001560     03  WS-TEST-REG OCCURS 50 TIMES
001570                     INDEXED BY IX-TEST.
001580         05  WS-TEST-ESTADO      PIC X(04).
001590         05  WS-TEST-SAMP-CANT   PIC 9(02)  USAGE COMP.
001600         05  WS-TEST-SAMP OCCURS 20 TIMES
001610                         INDEXED BY IX-TSAMP.
001620             07  WS-TEST-SAMP-TXT    PIC X(04).
001630             07  WS-TEST-SAMP-NUM    PIC 9(04) USAGE COMP.
001640         05  WS-TEST-POOL-IX     PIC 9(02)  USAGE COMP.
001650         05  FILLER              PIC X(02).
001660
001670 01  WS-ALL-TABLA.
001680     03  WS-ALL-CANT             PIC 9(03)  USAGE COMP.
001690     03  WS-ALL-REG OCCURS 200 TIMES
001700                    INDEXED BY IX-ALL.
001710         05  WS-ALL-TXT          PIC X(04).
001720         05  WS-ALL-NUM          PIC 9(04)  USAGE COMP.
001730         05  FILLER              PIC X(02).
001740
001750 01  WS-NORM-TABLA.
001760     03  WS-NORM-CANT            PIC 9(03)  USAGE COMP.
001770     03  WS-NORM-REG OCCURS 200 TIMES
001780                     INDEXED BY IX-NORM.
001790         05  WS-NORM-TXT         PIC X(04).
001800         05  WS-NORM-NUM         PIC 9(04)  USAGE COMP.
001810         05  FILLER              PIC X(02).
001820
001830 01  WS-POOL-TABLA.
001840     03  WS-POOL-CANT            PIC 9(02)  USAGE COMP.
001850     03  WS-POOL-REG OCCURS 50 TIMES
001860                     INDEXED BY IX-POOL.
001870         05  WS-POOL-TOTAL       PIC 9(02)  USAGE COMP.
001880         05  WS-POOL-RESTANTE    PIC 9(02)  USAGE COMP.
001890         05  WS-POOL-MIEMBRO OCCURS 20 TIMES
001900                            INDEXED BY IX-PMIEM.
001910             07  WS-POOL-TXT     PIC X(04).
001920             07  WS-POOL-NUM     PIC 9(04) USAGE COMP.
001930             07  WS-POOL-BAJA    PIC X(01) VALUE 'N'.
001940                 88  WS-POOL-ELIMINADO      VALUE 'S'.
001950                 88  WS-POOL-VIGENTE        VALUE 'N'.
001960         05  FILLER              PIC X(02).
001970
001980 01  WS-SMUT-TABLA.
001990     03  WS-SMUT-CANT            PIC 9(03)  USAGE COMP.
002000     03  WS-SMUT-REG OCCURS 50 TIMES
002010                     INDEXED BY IX-SMUT.
002020         05  WS-SMUT-TXT         PIC X(04).
002030         05  WS-SMUT-NUM         PIC 9(04)  USAGE COMP.
002040         05  FILLER              PIC X(02).
002050
002060 01  WS-CALL-TABLA.
002070     03  WS-CALL-CANT            PIC 9(03)  USAGE COMP.
002080     03  WS-CALL-REG OCCURS 200 TIMES
002090                     INDEXED BY IX-CALL.
002100         05  WS-CALL-TXT         PIC X(04).
002110         05  WS-CALL-NUM         PIC 9(04)  USAGE COMP.
002120         05  WS-CALL-COD         PIC X(04).
002130         05  FILLER              PIC X(02).
002140
002150 01  WS-EXP-STATUS.
002160     03  WS-EXP-COD              PIC X(01)  VALUE 'O'.
002170         88  WS-EXP-OK                   VALUE 'O'.
002180         88  WS-EXP-NOUNICO              VALUE 'U'.
002190         88  WS-EXP-INCONSIST            VALUE 'I'.
002200     03  FILLER                  PIC X(09) VALUE SPACES.
002210*//////////////////////////////////////////////////////////////
002220
002230*//////////////////////////////////////////////////////////////
002240*     COPY GENRPT.
002250 01  WS-RPT-MUT-LINE.
002260     03  WS-RPT-MUT-LIT          PIC X(11)  VALUE 'MUT COUNT: '.
002270     03  FILLER                  PIC X(69)  VALUE SPACES.
002280
002290 01  WS-RPT-NORM-LINE.
002300     03  WS-RPT-NORM-LIT         PIC X(12)  VALUE 'NORM COUNT: '.
002310     03  FILLER                  PIC X(68)  VALUE SPACES.
002320
002330 01  WS-RPT-CALL-LINE.
002340     03  WS-RPT-ID               PIC X(04)  VALUE SPACES.
002350     03  WS-RPT-COMMA            PIC X(01)  VALUE ','.
002360     03  WS-RPT-CODE             PIC X(04)  VALUE SPACES.
002370     03  FILLER                  PIC X(71)  VALUE SPACES.
002380 01  WS-RPT-CALL-ALT REDEFINES WS-RPT-CALL-LINE.
002390     03  WS-RPT-CALL-FLAT        PIC X(80).
002400
002410 01  WS-RPT-FAIL-LINE.
002420     03  WS-RPT-FAIL-COD         PIC X(12)  VALUE SPACES.
002430     03  FILLER                  PIC X(68)  VALUE SPACES.
002440
002450 01  WS-RPT-BLANK-LINE.
002460     03  FILLER                  PIC X(80)  VALUE SPACES.
002470*//////////////////////////////////////////////////////////////
002480
002490
002500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002510 PROCEDURE DIVISION.
002520
002530 MAIN-PROGRAM-INICIO.
002540
002550     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
002560     PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
002570                            UNTIL WS-FIN-LECTURA.
002580     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
002590
002600 MAIN-PROGRAM-FINAL. GOBACK.
002610
002620
002630*---------------------------------------------------------------
002640*    APERTURA DE ARCHIVOS Y LECTURA DEL PRIMER RENGLON         *
002650*---------------------------------------------------------------
002660 1000-INICIO-I.
002670
002680     SET WS-NO-FIN-LECTURA TO TRUE.
002690     SET WS-SIN-PENDIENTE  TO TRUE.
002700
002710     PERFORM 1100-LIMPIA-EXPERIMENTO-I
002720        THRU 1100-LIMPIA-EXPERIMENTO-F.
002730
002740     OPEN INPUT ENTRADA.
002750     IF FS-ENT IS NOT EQUAL '00' THEN
002760        DISPLAY '* ERROR EN OPEN ENTRADA INICIO = ' FS-ENT
002770        SET WS-FIN-LECTURA TO TRUE
002780     END-IF.
002790
002800     OPEN OUTPUT LISTADO.
002810     IF FS-LISTADO IS NOT EQUAL '00' THEN
002820        DISPLAY '* ERROR EN OPEN LISTADO INICIO = ' FS-LISTADO
002830        MOVE 9999 TO RETURN-CODE
002840        SET WS-FIN-LECTURA TO TRUE
002850     END-IF.
002860
002870* LEER EL PRIMER REGISTRO FUERA DEL LOOP PRINCIPAL
002880     IF WS-NO-FIN-LECTURA THEN
002890        PERFORM 2500-LEER-I THRU 2500-LEER-F
002900     END-IF.
002910
002920     IF WS-FIN-LECTURA THEN
002930        DISPLAY '* ARCHIVO ENTRADA VACIO EN INICIO'
002940     END-IF.
002950
002960 1000-INICIO-F. EXIT.
002970
002980
002990*---------------------------------------------------------------
003000*    LIMPIA LAS TABLAS DE TRABAJO PARA EL PROXIMO EXPERIMENTO  *
003010*---------------------------------------------------------------
003020 1100-LIMPIA-EXPERIMENTO-I.
003030
003040     MOVE ZERO TO WS-TEST-CANT
003050     MOVE ZERO TO WS-ALL-CANT
003060     MOVE ZERO TO WS-NORM-CANT
003070     MOVE ZERO TO WS-POOL-CANT
003080     MOVE ZERO TO WS-SMUT-CANT
003090     MOVE ZERO TO WS-CALL-CANT
003100     SET WS-EXP-OK TO TRUE.
003110
003120 1100-LIMPIA-EXPERIMENTO-F. EXIT.
003130
003140
003150*---------------------------------------------------------------
003160*    UN RENGLON NO BLANCO SE DESARMA Y SE ACUMULA; UN RENGLON  *
003170*    EN BLANCO CIERRA EL EXPERIMENTO EN CURSO (SOL. 1021: SE   *
003180*    EMITE EL BLOQUE AUNQUE EL EXPERIMENTO HAYA QUEDADO VACIO) *
003190*---------------------------------------------------------------
003200 2000-PROCESO-I.
003210
003220     IF WS-REG-LINEA = SPACES THEN                                SOL1021 
003230        PERFORM 4000-PROCESA-EXPTO-I  THRU 4000-PROCESA-EXPTO-F
003240        PERFORM 5000-ESCRIBE-BLOQUE-I THRU 5000-ESCRIBE-BLOQUE-F
003250        PERFORM 1100-LIMPIA-EXPERIMENTO-I
003260           THRU 1100-LIMPIA-EXPERIMENTO-F
003270        SET WS-SIN-PENDIENTE TO TRUE
003280        ADD 1 TO WS-EXPER-CANT
003290     ELSE
003300        PERFORM 3000-PARSEA-LINEA-I THRU 3000-PARSEA-LINEA-F
003310        SET WS-CON-PENDIENTE TO TRUE
003320     END-IF.
003330
003340     PERFORM 2500-LEER-I THRU 2500-LEER-F.
003350
003360* SOL. 0512 - SI SE TERMINO EL ARCHIVO SIN RENGLON EN BLANCO
003370* FINAL, IGUAL SE PROCESA EL EXPERIMENTO QUE QUEDO PENDIENTE.
003380     IF WS-FIN-LECTURA AND WS-CON-PENDIENTE THEN
003390        PERFORM 4000-PROCESA-EXPTO-I  THRU 4000-PROCESA-EXPTO-F
003400        PERFORM 5000-ESCRIBE-BLOQUE-I THRU 5000-ESCRIBE-BLOQUE-F
003410        SET WS-SIN-PENDIENTE TO TRUE
003420        ADD 1 TO WS-EXPER-CANT
003430     END-IF.
003440
003450 2000-PROCESO-F. EXIT.
003460
003470
003480*---------------------------------------------------------------
003490 2500-LEER-I.
003500
003510     READ ENTRADA INTO WS-REG-LINEA
003520     EVALUATE FS-ENT
003530        WHEN '00'
003540           ADD 1 TO WS-LINEAS-LEIDAS
003550           CONTINUE
003560        WHEN '10'
003570           SET WS-FIN-LECTURA TO TRUE
003580        WHEN OTHER
003590           DISPLAY '*ERROR EN LECTURA ENTRADA : ' FS-ENT
003600           SET WS-FIN-LECTURA TO TRUE
003610     END-EVALUATE.
003620
003630 2500-LEER-F. EXIT.
003640
003650
003660*---------------------------------------------------------------
003670*    CONVIERTE WS-FMT-NUM (0-200) A TEXTO SIN CEROS A LA       *
003680*    IZQUIERDA, DESARMANDO LOS DIGITOS POR REDEFINES.          *
003690*---------------------------------------------------------------
003700 2800-FORMATA-CONTADOR-I.
003710
003720     MOVE WS-FMT-NUM  TO WS-FMT-ZPAD
003730     MOVE SPACES      TO WS-FMT-TXT
003740
003750     EVALUATE TRUE
003760        WHEN WS-FMT-D1 NOT = ZERO
003770           STRING WS-FMT-D1 WS-FMT-D2 WS-FMT-D3
003780              DELIMITED BY SIZE
003790              INTO WS-FMT-TXT
003800        WHEN WS-FMT-D2 NOT = ZERO
003810           STRING WS-FMT-D2 WS-FMT-D3
003820              DELIMITED BY SIZE
003830              INTO WS-FMT-TXT
003840        WHEN OTHER
003850           STRING WS-FMT-D3
003860              DELIMITED BY SIZE
003870              INTO WS-FMT-TXT
003880     END-EVALUATE.
003890
003900 2800-FORMATA-CONTADOR-F. EXIT.
003910
003920
003930*---------------------------------------------------------------
003940*    DESARMA EL RENGLON POR COMAS Y ACUMULA UN TEST NUEVO      *
003950*---------------------------------------------------------------
003960 3000-PARSEA-LINEA-I.
003970
003980     ADD 1 TO WS-TEST-CANT
003990     SET IX-TEST TO WS-TEST-CANT
004000     MOVE SPACES TO WS-TEST-ESTADO(IX-TEST)
004010     MOVE ZERO   TO WS-TEST-SAMP-CANT(IX-TEST)
004020     MOVE ZERO   TO WS-TEST-POOL-IX(IX-TEST)
004030
004040     MOVE 1 TO WS-PARSE-PTR
004050     MOVE 0 TO WS-PARSE-CNT
004060
004070     PERFORM 3020-EXTRAE-CAMPO-I THRU 3020-EXTRAE-CAMPO-F
004080        VARYING WS-PARSE-IX FROM 1 BY 1
004090        UNTIL WS-PARSE-IX > 21 OR WS-PARSE-PTR > 200.
004100
004110 3000-PARSEA-LINEA-F. EXIT.
004120
004130
004140*---------------------------------------------------------------
004150 3020-EXTRAE-CAMPO-I.
004160
004170     UNSTRING WS-REG-LINEA DELIMITED BY ','
004180        INTO WS-PARSE-CAMPO
004190        WITH POINTER WS-PARSE-PTR
004200     ADD 1 TO WS-PARSE-CNT
004210
004220     PERFORM 3040-APLICA-CAMPO-I THRU 3040-APLICA-CAMPO-F.
004230
004240 3020-EXTRAE-CAMPO-F. EXIT.
004250
004260
004270*---------------------------------------------------------------
004280*    PRIMER CAMPO = ESTADO DEL TEST. LOS SIGUIENTES SON IDS DE *
004290*    MUESTRA, QUE SE AGREGAN SIEMPRE AL CONJUNTO TODAS Y,      *
004300*    SEGUN EL ESTADO, AL CONJUNTO NORMALES O AL POOL MUTANTE.  *
004310*---------------------------------------------------------------
004320 3040-APLICA-CAMPO-I.
004330
004340     IF WS-PARSE-CNT = 1 THEN
004350        MOVE WS-PARSE-CAMPO TO WS-TEST-ESTADO(IX-TEST)
004360     ELSE
004370        MOVE WS-PARSE-CAMPO TO WS-SAMPLE-TXT
004380        PERFORM 3060-CONVIERTE-ID-I THRU 3060-CONVIERTE-ID-F
004390
004400        ADD 1 TO WS-TEST-SAMP-CANT(IX-TEST)
004410        SET IX-TSAMP TO WS-TEST-SAMP-CANT(IX-TEST)
004420        MOVE WS-SAMPLE-TXT TO WS-TEST-SAMP-TXT(IX-TEST IX-TSAMP)
004430        MOVE WS-SAMPLE-NUM TO WS-TEST-SAMP-NUM(IX-TEST IX-TSAMP)
004440
004450        PERFORM 3100-AGREGA-A-TODOS-I THRU 3100-AGREGA-A-TODOS-F
004460
004470        IF WS-TEST-ESTADO(IX-TEST) = 'MUT' THEN
004480           PERFORM 3250-ASEGURA-POOL-I THRU 3250-ASEGURA-POOL-F
004490           PERFORM 3300-AGREGA-A-POOL-I THRU 3300-AGREGA-A-POOL-F
004500        ELSE
004510           IF WS-TEST-ESTADO(IX-TEST) = 'NORM' THEN
004520              PERFORM 3200-AGREGA-A-NORMALES-I
004530                 THRU 3200-AGREGA-A-NORMALES-F
004540           END-IF
004550        END-IF
004560     END-IF.
004570
004580 3040-APLICA-CAMPO-F. EXIT.
004590
004600
004610*---------------------------------------------------------------
004620*    CONVIERTE EL ID DE MUESTRA LEIDO (TEXTO, HASTA 4 DIGITOS) *
004630*    A SU VALOR NUMERICO, SIN USAR FUNCIONES INTRINSECAS.      *
004640*---------------------------------------------------------------
004650 3060-CONVIERTE-ID-I.
004660
004670     MOVE WS-SAMPLE-TXT TO WS-SAMPLE-JUST
004680     INSPECT WS-SAMPLE-JUST REPLACING LEADING SPACE BY ZERO
004690     MOVE WS-SAMPLE-JUST TO WS-SAMPLE-NUM.
004700
004710 3060-CONVIERTE-ID-F. EXIT.
004720
004730
004740*---------------------------------------------------------------
004750*    CONJUNTO TODAS-LAS-MUESTRAS (REGLA R7 - SIN DUPLICADOS)   *
004760*---------------------------------------------------------------
004770 3100-AGREGA-A-TODOS-I.
004780
004790     SET WS-PB-NO TO TRUE
004800     IF WS-ALL-CANT > 0 THEN
004810        PERFORM 3120-BUSCA-EN-TODOS-I THRU 3120-BUSCA-EN-TODOS-F
004820           VARYING IX-ALL FROM 1 BY 1
004830           UNTIL IX-ALL > WS-ALL-CANT OR WS-PB-SI
004840     END-IF.
004850
004860     IF WS-PB-NO THEN
004870        ADD 1 TO WS-ALL-CANT
004880        SET IX-ALL TO WS-ALL-CANT
004890        MOVE WS-SAMPLE-TXT TO WS-ALL-TXT(IX-ALL)
004900        MOVE WS-SAMPLE-NUM TO WS-ALL-NUM(IX-ALL)
004910     END-IF.
004920
004930 3100-AGREGA-A-TODOS-F. EXIT.
004940
004950 3120-BUSCA-EN-TODOS-I.
004960
004970     IF WS-ALL-NUM(IX-ALL) = WS-SAMPLE-NUM THEN
004980        SET WS-PB-SI TO TRUE
004990     END-IF.
005000
005010 3120-BUSCA-EN-TODOS-F. EXIT.
005020
005030
005040*---------------------------------------------------------------
005050*    CONJUNTO MUESTRAS-NORMALES (UNION DE TODOS LOS POOLS NORM)*
005060*---------------------------------------------------------------
005070 3200-AGREGA-A-NORMALES-I.
005080
005090     SET WS-PB-NO TO TRUE
005100     IF WS-NORM-CANT > 0 THEN
005110        PERFORM 3220-BUSCA-EN-NORM-ALTA-I
005120           THRU 3220-BUSCA-EN-NORM-ALTA-F
005130           VARYING IX-NORM FROM 1 BY 1
005140           UNTIL IX-NORM > WS-NORM-CANT OR WS-PB-SI
005150     END-IF.
005160
005170     IF WS-PB-NO THEN
005180        ADD 1 TO WS-NORM-CANT
005190        SET IX-NORM TO WS-NORM-CANT
005200        MOVE WS-SAMPLE-TXT TO WS-NORM-TXT(IX-NORM)
005210        MOVE WS-SAMPLE-NUM TO WS-NORM-NUM(IX-NORM)
005220     END-IF.
005230
005240 3200-AGREGA-A-NORMALES-F. EXIT.
005250
005260 3220-BUSCA-EN-NORM-ALTA-I.
005270
005280     IF WS-NORM-NUM(IX-NORM) = WS-SAMPLE-NUM THEN
005290        SET WS-PB-SI TO TRUE
005300     END-IF.
005310
005320 3220-BUSCA-EN-NORM-ALTA-F. EXIT.
005330
005340
005350*---------------------------------------------------------------
005360*    UBICA (O ABRE) EL POOL MUTANTE DEL TEST EN CURSO. CADA    *
005370*    TEST 'MUT' ABRE UN SOLO POOL, EN LA PRIMERA MUESTRA.      *
005380*---------------------------------------------------------------
005390 3250-ASEGURA-POOL-I.
005400
005410     IF WS-TEST-POOL-IX(IX-TEST) = ZERO THEN
005420        ADD 1 TO WS-POOL-CANT
005430        SET IX-POOL TO WS-POOL-CANT
005440        MOVE WS-POOL-CANT TO WS-TEST-POOL-IX(IX-TEST)
005450        MOVE ZERO TO WS-POOL-TOTAL(IX-POOL)
005460     ELSE
005470        SET IX-POOL TO WS-TEST-POOL-IX(IX-TEST)
005480     END-IF.
005490
005500 3250-ASEGURA-POOL-F. EXIT.
005510
005520
005530*---------------------------------------------------------------
005540*    AGREGA LA MUESTRA AL POOL MUTANTE IX-POOL (REGLA R7 - SIN *
005550*    DUPLICADOS DENTRO DEL PROPIO POOL).                       *
005560*---------------------------------------------------------------
005570 3300-AGREGA-A-POOL-I.
005580
005590     SET WS-PB-NO TO TRUE
005600     IF WS-POOL-TOTAL(IX-POOL) > 0 THEN
005610        PERFORM 3320-BUSCA-EN-POOL-I THRU 3320-BUSCA-EN-POOL-F
005620           VARYING IX-PMIEM FROM 1 BY 1
005630           UNTIL IX-PMIEM > WS-POOL-TOTAL(IX-POOL) OR WS-PB-SI
005640     END-IF.
005650
005660     IF WS-PB-NO THEN
005670        ADD 1 TO WS-POOL-TOTAL(IX-POOL)
005680        SET IX-PMIEM TO WS-POOL-TOTAL(IX-POOL)
005690        MOVE WS-SAMPLE-TXT TO WS-POOL-TXT(IX-POOL IX-PMIEM)
005700        MOVE WS-SAMPLE-NUM TO WS-POOL-NUM(IX-POOL IX-PMIEM)
005710        SET WS-POOL-VIGENTE(IX-POOL IX-PMIEM) TO TRUE
005720     END-IF.
005730
005740 3300-AGREGA-A-POOL-F. EXIT.
005750
005760 3320-BUSCA-EN-POOL-I.
005770
005780     IF WS-POOL-NUM(IX-POOL IX-PMIEM) = WS-SAMPLE-NUM THEN
005790        SET WS-PB-SI TO TRUE
005800     END-IF.
005810
005820 3320-BUSCA-EN-POOL-F. EXIT.
005830
005840
005850*---------------------------------------------------------------
005860*    MOTOR DE REGLAS DEL EXPERIMENTO (REGLAS R1 A R5)          *
005870*---------------------------------------------------------------
005880 4000-PROCESA-EXPTO-I.
005890
005900     SET WS-EXP-OK TO TRUE
005910
005920     PERFORM 4100-FILTRA-MUTANTES-I THRU 4100-FILTRA-MUTANTES-F
005930     PERFORM 4300-DEDUCE-UNICOS-I   THRU 4300-DEDUCE-UNICOS-F
005940     PERFORM 4500-VALIDA-UNICIDAD-I THRU 4500-VALIDA-UNICIDAD-F
005950
005960     IF WS-EXP-OK THEN
005970        PERFORM 4700-VALIDA-CONSISTENCIA-I
005980           THRU 4700-VALIDA-CONSISTENCIA-F
005990     END-IF.
006000
006010 4000-PROCESA-EXPTO-F. EXIT.
006020
006030
006040*---------------------------------------------------------------
006050*    REGLA R2 - SACA DE CADA POOL MUTANTE TODA MUESTRA QUE     *
006060*    TAMBIEN HAYA SIDO LLAMADA NORMAL EN ALGUN OTRO TEST.      *
006070*---------------------------------------------------------------
006080 4100-FILTRA-MUTANTES-I.
006090
006100     IF WS-POOL-CANT > 0 THEN
006110        PERFORM 4120-FILTRA-UN-POOL-I THRU 4120-FILTRA-UN-POOL-F
006120           VARYING IX-POOL FROM 1 BY 1
006130           UNTIL IX-POOL > WS-POOL-CANT
006140     END-IF.
006150
006160 4100-FILTRA-MUTANTES-F. EXIT.
006170
006180 4120-FILTRA-UN-POOL-I.
006190
006200     MOVE WS-POOL-TOTAL(IX-POOL) TO WS-POOL-RESTANTE(IX-POOL)
006210     IF WS-POOL-TOTAL(IX-POOL) > 0 THEN
006220        PERFORM 4140-FILTRA-UN-MIEMBRO-I
006230           THRU 4140-FILTRA-UN-MIEMBRO-F
006240           VARYING IX-PMIEM FROM 1 BY 1
006250           UNTIL IX-PMIEM > WS-POOL-TOTAL(IX-POOL)
006260     END-IF.
006270
006280 4120-FILTRA-UN-POOL-F. EXIT.
006290
006300 4140-FILTRA-UN-MIEMBRO-I.
006310
006320     MOVE WS-POOL-NUM(IX-POOL IX-PMIEM) TO WS-BUSCA-NUM
006330     SET WS-PB-NO TO TRUE
006340
006350     IF WS-NORM-CANT > 0 THEN
006360        PERFORM 4150-BUSCA-EN-NORMALES-I
006370           THRU 4150-BUSCA-EN-NORMALES-F
006380           VARYING IX-NORM FROM 1 BY 1
006390           UNTIL IX-NORM > WS-NORM-CANT OR WS-PB-SI
006400     END-IF.
006410
006420     IF WS-PB-SI THEN
006430        SET WS-POOL-ELIMINADO(IX-POOL IX-PMIEM) TO TRUE
006440        SUBTRACT 1 FROM WS-POOL-RESTANTE(IX-POOL)
006450     END-IF.
006460
006470 4140-FILTRA-UN-MIEMBRO-F. EXIT.
006480
006490*    BUSQUEDA GENERICA EN EL CONJUNTO NORMALES, POR WS-BUSCA-NUM
006500 4150-BUSCA-EN-NORMALES-I.
006510
006520     IF WS-NORM-NUM(IX-NORM) = WS-BUSCA-NUM THEN
006530        SET WS-PB-SI TO TRUE
006540     END-IF.
006550
006560 4150-BUSCA-EN-NORMALES-F. EXIT.
006570
006580
006590*---------------------------------------------------------------
006600*    REGLA R3 - UN POOL MUTANTE QUE QUEDO CON UNA SOLA MUESTRA *
006610*    TRAS EL FILTRADO IDENTIFICA A ESA MUESTRA COMO MUTANTE.   *
006620*---------------------------------------------------------------
006630 4300-DEDUCE-UNICOS-I.
006640
006650     MOVE ZERO TO WS-SMUT-CANT
006660     IF WS-POOL-CANT > 0 THEN
006670        PERFORM 4320-DEDUCE-UN-POOL-I THRU 4320-DEDUCE-UN-POOL-F
006680           VARYING IX-POOL FROM 1 BY 1
006690           UNTIL IX-POOL > WS-POOL-CANT
006700     END-IF.
006710
006720 4300-DEDUCE-UNICOS-F. EXIT.
006730
006740 4320-DEDUCE-UN-POOL-I.
006750
006760     IF WS-POOL-RESTANTE(IX-POOL) = 1 THEN
006770        PERFORM 4340-UBICA-SOBREVIVIENTE-I
006780           THRU 4340-UBICA-SOBREVIVIENTE-F
006790           VARYING IX-PMIEM FROM 1 BY 1
006800           UNTIL IX-PMIEM > WS-POOL-TOTAL(IX-POOL)
006810              OR WS-POOL-VIGENTE(IX-POOL IX-PMIEM)
006820        PERFORM 4360-AGREGA-A-UNICOS-I THRU 4360-AGREGA-A-UNICOS-F
006830     END-IF.
006840
006850 4320-DEDUCE-UN-POOL-F. EXIT.
006860
006870*    EL CUERPO QUEDA VACIO: LA SOLA CONDICION DEL PERFORM
006880*    VARYING DEJA A IX-PMIEM APUNTANDO AL MIEMBRO VIGENTE.
006890 4340-UBICA-SOBREVIVIENTE-I.
006900     CONTINUE.
006910 4340-UBICA-SOBREVIVIENTE-F. EXIT.
006920
006930 4360-AGREGA-A-UNICOS-I.
006940
006950     SET WS-PB-NO TO TRUE
006960     IF WS-SMUT-CANT > 0 THEN
006970        PERFORM 4380-BUSCA-EN-UNICOS-I THRU 4380-BUSCA-EN-UNICOS-F
006980           VARYING IX-SMUT FROM 1 BY 1
006990           UNTIL IX-SMUT > WS-SMUT-CANT OR WS-PB-SI
007000     END-IF.
007010
007020     IF WS-PB-NO THEN
007030        ADD 1 TO WS-SMUT-CANT
007040        SET IX-SMUT TO WS-SMUT-CANT
007050        MOVE WS-POOL-TXT(IX-POOL IX-PMIEM) TO WS-SMUT-TXT(IX-SMUT)
007060        MOVE WS-POOL-NUM(IX-POOL IX-PMIEM) TO WS-SMUT-NUM(IX-SMUT)
007070     END-IF.
007080
007090 4360-AGREGA-A-UNICOS-F. EXIT.
007100
007110 4380-BUSCA-EN-UNICOS-I.
007120
007130     IF WS-SMUT-NUM(IX-SMUT) = WS-POOL-NUM(IX-POOL IX-PMIEM) THEN
007140        SET WS-PB-SI TO TRUE
007150     END-IF.
007160
007170 4380-BUSCA-EN-UNICOS-F. EXIT.
007180
007190
007200*---------------------------------------------------------------
007210*    REGLA R4 - TODA MUESTRA VISTA DEBE QUEDAR LLAMADA: LA     *
007220*    UNION NORMALES/UNICOS DEBE CUBRIR TODO EL CONJUNTO TODAS. *
007230*    ESTA VALIDACION SE EJECUTA PRIMERO (SOL. 0944).           *
007240*---------------------------------------------------------------
007250 4500-VALIDA-UNICIDAD-I.
007260
007270     MOVE WS-NORM-CANT TO WS-UNION-CANT
007280     IF WS-SMUT-CANT > 0 THEN
007290        PERFORM 4520-SUMA-UNICO-A-UNION-I
007300           THRU 4520-SUMA-UNICO-A-UNION-F
007310           VARYING IX-SMUT FROM 1 BY 1
007320           UNTIL IX-SMUT > WS-SMUT-CANT
007330     END-IF.
007340
007350     IF WS-UNION-CANT NOT = WS-ALL-CANT THEN
007360        SET WS-EXP-NOUNICO TO TRUE
007370     END-IF.
007380
007390 4500-VALIDA-UNICIDAD-F. EXIT.
007400
007410 4520-SUMA-UNICO-A-UNION-I.
007420
007430     MOVE WS-SMUT-NUM(IX-SMUT) TO WS-BUSCA-NUM
007440     SET WS-PB-NO TO TRUE
007450
007460     IF WS-NORM-CANT > 0 THEN
007470        PERFORM 4150-BUSCA-EN-NORMALES-I
007480           THRU 4150-BUSCA-EN-NORMALES-F
007490           VARYING IX-NORM FROM 1 BY 1
007500           UNTIL IX-NORM > WS-NORM-CANT OR WS-PB-SI
007510     END-IF.
007520
007530     IF WS-PB-NO THEN
007540        ADD 1 TO WS-UNION-CANT
007550     END-IF.
007560
007570 4520-SUMA-UNICO-A-UNION-F. EXIT.
007580
007590
007600*---------------------------------------------------------------
007610*    REGLA R5 - NINGUN POOL MUTANTE PUEDE QUEDAR VACIO TRAS EL *
007620*    FILTRADO (SOL. 0410). SE EJECUTA SOLO SI R4 PASO.         *
007630*---------------------------------------------------------------
007640 4700-VALIDA-CONSISTENCIA-I.                                      SOL0410 
007650
007660     IF WS-POOL-CANT > 0 THEN
007670        PERFORM 4720-VERIFICA-UN-POOL-I
007680           THRU 4720-VERIFICA-UN-POOL-F
007690           VARYING IX-POOL FROM 1 BY 1
007700           UNTIL IX-POOL > WS-POOL-CANT OR WS-EXP-INCONSIST
007710     END-IF.
007720
007730 4700-VALIDA-CONSISTENCIA-F. EXIT.
007740
007750 4720-VERIFICA-UN-POOL-I.
007760
007770     IF WS-POOL-RESTANTE(IX-POOL) = ZERO THEN
007780        SET WS-EXP-INCONSIST TO TRUE
007790     END-IF.
007800
007810 4720-VERIFICA-UN-POOL-F. EXIT.
007820
007830
007840*---------------------------------------------------------------
007850*    EMITE EL BLOQUE DE RESULTADOS DEL EXPERIMENTO EN CURSO    *
007860*---------------------------------------------------------------
007870 5000-ESCRIBE-BLOQUE-I.
007880
007890     EVALUATE TRUE
007900        WHEN WS-EXP-NOUNICO
007910           MOVE SPACES TO WS-RPT-FAIL-LINE
007920           MOVE 'NONUNIQUE' TO WS-RPT-FAIL-COD
007930           WRITE REG-SALIDA FROM WS-RPT-FAIL-LINE AFTER 1
007940           PERFORM 5800-CHEQUEA-ESCRITURA-I
007950              THRU 5800-CHEQUEA-ESCRITURA-F
007960        WHEN WS-EXP-INCONSIST
007970           MOVE SPACES TO WS-RPT-FAIL-LINE
007980           MOVE 'INCONSISTENT' TO WS-RPT-FAIL-COD
007990           WRITE REG-SALIDA FROM WS-RPT-FAIL-LINE AFTER 1
008000           PERFORM 5800-CHEQUEA-ESCRITURA-I
008010              THRU 5800-CHEQUEA-ESCRITURA-F
008020        WHEN OTHER
008030           PERFORM 5200-ESCRIBE-CONTADOR-I
008040              THRU 5200-ESCRIBE-CONTADOR-F
008050           PERFORM 5400-ARMA-LLAMADAS-I THRU 5400-ARMA-LLAMADAS-F
008060           PERFORM 7500-ORDENA-LLAMADAS-I
008070              THRU 7500-ORDENA-LLAMADAS-F
008080           IF WS-CALL-CANT > 0 THEN
008090              PERFORM 5600-ESCRIBE-LLAMADA-I
008100                 THRU 5600-ESCRIBE-LLAMADA-F
008110                 VARYING IX-CALL FROM 1 BY 1
008120                 UNTIL IX-CALL > WS-CALL-CANT
008130           END-IF
008140     END-EVALUATE.
008150
008160     WRITE REG-SALIDA FROM WS-RPT-BLANK-LINE AFTER 1.
008170     PERFORM 5800-CHEQUEA-ESCRITURA-I
008180        THRU 5800-CHEQUEA-ESCRITURA-F.
008190
008200 5000-ESCRIBE-BLOQUE-F. EXIT.
008210
008220
008230*---------------------------------------------------------------
008240*    RENGLONES 'MUT COUNT: N' Y 'NORM COUNT: N' (SIN CEROS A   *
008250*    LA IZQUIERDA DEL CONTADOR).                               *
008260*---------------------------------------------------------------
008270 5200-ESCRIBE-CONTADOR-I.
008280
008290     MOVE WS-SMUT-CANT TO WS-FMT-NUM
008300     PERFORM 2800-FORMATA-CONTADOR-I THRU 2800-FORMATA-CONTADOR-F
008310     MOVE SPACES TO WS-RPT-MUT-LINE
008320     STRING WS-RPT-MUT-LIT DELIMITED BY SIZE
008330            WS-FMT-TXT     DELIMITED BY SPACE
008340            INTO WS-RPT-MUT-LINE
008350     WRITE REG-SALIDA FROM WS-RPT-MUT-LINE AFTER 1
008360     PERFORM 5800-CHEQUEA-ESCRITURA-I
008370        THRU 5800-CHEQUEA-ESCRITURA-F
008380
008390     MOVE WS-NORM-CANT TO WS-FMT-NUM
008400     PERFORM 2800-FORMATA-CONTADOR-I THRU 2800-FORMATA-CONTADOR-F
008410     MOVE SPACES TO WS-RPT-NORM-LINE
008420     STRING WS-RPT-NORM-LIT DELIMITED BY SIZE
008430            WS-FMT-TXT      DELIMITED BY SPACE
008440            INTO WS-RPT-NORM-LINE
008450     WRITE REG-SALIDA FROM WS-RPT-NORM-LINE AFTER 1
008460     PERFORM 5800-CHEQUEA-ESCRITURA-I
008470        THRU 5800-CHEQUEA-ESCRITURA-F.
008480
008490 5200-ESCRIBE-CONTADOR-F. EXIT.
008500
008510
008520*---------------------------------------------------------------
008530*    ARMA LA TABLA DE LLAMADAS A IMPRIMIR: UNICOS MUTANTES MAS *
008540*    NORMALES (REGLA R6 - SE ORDENA MAS ADELANTE).             *
008550*---------------------------------------------------------------
008560 5400-ARMA-LLAMADAS-I.
008570
008580     MOVE ZERO TO WS-CALL-CANT
008590
008600     IF WS-SMUT-CANT > 0 THEN
008610        PERFORM 5420-AGREGA-LLAMADA-MUT-I
008620           THRU 5420-AGREGA-LLAMADA-MUT-F
008630           VARYING IX-SMUT FROM 1 BY 1
008640           UNTIL IX-SMUT > WS-SMUT-CANT
008650     END-IF.
008660
008670     IF WS-NORM-CANT > 0 THEN
008680        PERFORM 5440-AGREGA-LLAMADA-NORM-I
008690           THRU 5440-AGREGA-LLAMADA-NORM-F
008700           VARYING IX-NORM FROM 1 BY 1
008710           UNTIL IX-NORM > WS-NORM-CANT
008720     END-IF.
008730
008740 5400-ARMA-LLAMADAS-F. EXIT.
008750
008760 5420-AGREGA-LLAMADA-MUT-I.
008770
008780     ADD 1 TO WS-CALL-CANT
008790     SET IX-CALL TO WS-CALL-CANT
008800     MOVE WS-SMUT-TXT(IX-SMUT) TO WS-CALL-TXT(IX-CALL)
008810     MOVE WS-SMUT-NUM(IX-SMUT) TO WS-CALL-NUM(IX-CALL)
008820     MOVE 'MUT' TO WS-CALL-COD(IX-CALL).
008830
008840 5420-AGREGA-LLAMADA-MUT-F. EXIT.
008850
008860 5440-AGREGA-LLAMADA-NORM-I.
008870
008880     ADD 1 TO WS-CALL-CANT
008890     SET IX-CALL TO WS-CALL-CANT
008900     MOVE WS-NORM-TXT(IX-NORM) TO WS-CALL-TXT(IX-CALL)
008910     MOVE WS-NORM-NUM(IX-NORM) TO WS-CALL-NUM(IX-CALL)
008920     MOVE 'NORM' TO WS-CALL-COD(IX-CALL).
008930
008940 5440-AGREGA-LLAMADA-NORM-F. EXIT.
008950
008960
008970*---------------------------------------------------------------
008980*    RENGLON 'ID,CODIGO' POR MUESTRA - EL ID SE EMITE TAL CUAL *
008990*    SE LEYO, SIN RELLENO, PARA NO PERDER NI AGREGAR CEROS     *
009000*    (SOL. 0633).                                              *
009010*---------------------------------------------------------------
009020 5600-ESCRIBE-LLAMADA-I.
009030
009040     MOVE SPACES TO WS-RPT-CALL-LINE
009050     STRING WS-CALL-TXT(IX-CALL) DELIMITED BY SPACE               SOL0633 
009060            ','                  DELIMITED BY SIZE
009070            WS-CALL-COD(IX-CALL) DELIMITED BY SPACE
009080            INTO WS-RPT-CALL-LINE
009090     WRITE REG-SALIDA FROM WS-RPT-CALL-LINE AFTER 1
009100     PERFORM 5800-CHEQUEA-ESCRITURA-I
009110        THRU 5800-CHEQUEA-ESCRITURA-F.
009120
009130 5600-ESCRIBE-LLAMADA-F. EXIT.
009140
009150
009160*---------------------------------------------------------------
009170 5800-CHEQUEA-ESCRITURA-I.
009180
009190     IF FS-LISTADO IS NOT EQUAL '00' THEN
009200        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
009210        MOVE 9999 TO RETURN-CODE
009220        SET WS-FIN-LECTURA TO TRUE
009230     END-IF.
009240
009250 5800-CHEQUEA-ESCRITURA-F. EXIT.
009260
009270
009280*---------------------------------------------------------------
009290*    REGLA R6 - ORDENAMIENTO ASCENDENTE DE LA TABLA DE         *
009300*    LLAMADAS POR EL VALOR NUMERICO DEL ID (BURBUJA, SIN       *
009310*    SEARCH).                                                  *
009320*---------------------------------------------------------------
009330 7500-ORDENA-LLAMADAS-I.                                          SOL0701 
009340
009350     IF WS-CALL-CANT > 1 THEN
009360        PERFORM 7520-PASADA-EXTERNA-I THRU 7520-PASADA-EXTERNA-F
009370           VARYING WS-ORD-I FROM 1 BY 1
009380           UNTIL WS-ORD-I > WS-CALL-CANT - 1
009390     END-IF.
009400
009410 7500-ORDENA-LLAMADAS-F. EXIT.
009420
009430 7520-PASADA-EXTERNA-I.
009440
009450     COMPUTE WS-ORD-LIMIT = WS-CALL-CANT - WS-ORD-I
009460     PERFORM 7540-COMPARA-INTERCAMBIA-I
009470        THRU 7540-COMPARA-INTERCAMBIA-F
009480        VARYING WS-ORD-J FROM 1 BY 1
009490        UNTIL WS-ORD-J > WS-ORD-LIMIT.
009500
009510 7520-PASADA-EXTERNA-F. EXIT.
009520
009530 7540-COMPARA-INTERCAMBIA-I.
009540
009550     IF WS-CALL-NUM(WS-ORD-J) > WS-CALL-NUM(WS-ORD-J + 1) THEN
009560        MOVE WS-CALL-TXT(WS-ORD-J)     TO WS-ORD-TEMP-TXT
009570        MOVE WS-CALL-NUM(WS-ORD-J)     TO WS-ORD-TEMP-NUM
009580        MOVE WS-CALL-COD(WS-ORD-J)     TO WS-ORD-TEMP-COD
009590        MOVE WS-CALL-TXT(WS-ORD-J + 1) TO WS-CALL-TXT(WS-ORD-J)
009600        MOVE WS-CALL-NUM(WS-ORD-J + 1) TO WS-CALL-NUM(WS-ORD-J)
009610        MOVE WS-CALL-COD(WS-ORD-J + 1) TO WS-CALL-COD(WS-ORD-J)
009620        MOVE WS-ORD-TEMP-TXT TO WS-CALL-TXT(WS-ORD-J + 1)
009630        MOVE WS-ORD-TEMP-NUM TO WS-CALL-NUM(WS-ORD-J + 1)
009640        MOVE WS-ORD-TEMP-COD TO WS-CALL-COD(WS-ORD-J + 1)
009650     END-IF.
009660
009670 7540-COMPARA-INTERCAMBIA-F. EXIT.
009680
009690
009700*---------------------------------------------------------------
009710*    CIERRE DE ARCHIVOS                                        *
009720*---------------------------------------------------------------
009730 9999-FINAL-I.
009740
009750     DISPLAY '**********************************************'
009760     DISPLAY 'TOTAL DE RENGLONES LEIDOS   = ' WS-LINEAS-LEIDAS
009770     DISPLAY 'TOTAL DE EXPERIMENTOS        = ' WS-EXPER-CANT
009780
009790     CLOSE ENTRADA
009800     IF FS-ENT IS NOT EQUAL '00' THEN
009810        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT
009820        MOVE 9999 TO RETURN-CODE
009830     END-IF.
009840
009850     CLOSE LISTADO
009860     IF FS-LISTADO IS NOT EQUAL '00' THEN
009870        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
009880        MOVE 9999 TO RETURN-CODE
009890     END-IF.
009900
009910 9999-FINAL-F. EXIT.
