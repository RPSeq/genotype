000010*////////////////// (POOLREG) /////////////////////////////////
000020**************************************
000030*     LAYOUT LINEA DE ENSAYO (TEST)  *
000040*     LARGO REGISTRO = 200 BYTES     *
000050**************************************
000060*     CADA RENGLON DEL ARCHIVO DE ENTRADA ES UN TEST DE UN
000070*     EXPERIMENTO DE GENOTIPADO MULTIPLEXADO, EN TEXTO LIBRE
000080*     SEPARADO POR COMAS:
000090*        ESTADO,MUESTRA-1,MUESTRA-2,...,MUESTRA-N
000100*     ESTADO = 'NORM' (POOL NORMAL) O 'MUT' (POOL MUTANTE).
000110*     UN RENGLON COMPLETAMENTE EN BLANCO SEPARA EXPERIMENTOS
000120*     Y NO ES UN TEST.
000130*     POSICION RELATIVA (1:200) RENGLON CRUDO LEIDO
000140 01  WS-REG-LINEA                PIC X(200)  VALUE SPACES.
000150*     VISTA RAPIDA DE LOS PRIMEROS 4 BYTES (CAMPO ESTADO) SIN
000160*     TENER QUE DESARMAR TODAVIA EL RENGLON POR COMAS.
000170 01  WS-REG-LINEA-ALT REDEFINES WS-REG-LINEA.
000180     03  WS-LINEA-ESTADO-PEEK    PIC X(04).
000190     03  FILLER                  PIC X(196).
000200*//////////////////////////////////////////////////////////////
